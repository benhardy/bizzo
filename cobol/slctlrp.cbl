000100*--------------------------------------------------------
000110* SLCTLRP - FILE-CONTROL entry for the end-of-run control
000120* totals report.  Plain text, written once, at the very
000130* end of the run.
000140*--------------------------------------------------------
000150     SELECT CONTROL-REPORT
000160         ASSIGN TO CTLRPT
000170         ORGANIZATION IS LINE SEQUENTIAL
000180         FILE STATUS IS WS-CTLRPT-STATUS.
