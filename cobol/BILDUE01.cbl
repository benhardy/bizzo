000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    BILDUE01.
000120 AUTHOR.        R T HANLEY.
000130 INSTALLATION.  MIDSTATE UTILITY BILLING - DATA PROCESSING.
000140 DATE-WRITTEN.  03/14/88.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
000170*--------------------------------------------------------
000180* BILDUE01 - billing due-date determination engine.
000190*
000200* Reads the POLICY-FILE once into a table, then reads the
000210* DUE-DATE-QUERY file sequentially.  For each query record
000220* it looks up the named policy and writes two kinds of
000230* answer to RESULT-FILE:  one "is it due on QUERY-DATE"
000240* record, and up to QUERY-COUNT "next due date" records.
000250* A control-totals report is written at end of run.
000260*
000270* This replaces the manual due-date ticklers the billing
000280* clerks used to keep on index cards - see request BIL-88-119.
000290*--------------------------------------------------------
000300*----------------------------------------------------------------
000310* CHANGE LOG
000320*----------------------------------------------------------------
000330* 03/14/88  RTH  BIL-88-119  ORIGINAL PROGRAM - DAILY AND
000340*                            WEEKLY-ON-DAY CYCLES ONLY.
000350* 04/02/88  RTH  BIL-88-132  ADDED MONTHLY-ON-DAY CYCLE.
000360* 04/19/88  RTH  BIL-88-140  CORRECTED DAY-OF-WEEK TABLE -
000370*                            SUNDAY WAS BEING TREATED AS DAY 1
000380*                            INSTEAD OF DAY 7.
000390* 07/08/88  GDW  BIL-88-201  ADDED DAY-OF-WEEK FILTER (FILTER-
000400*                            PRESENT/FILTER-NEGATED/FILTER-DAYS)
000410*                            AND THE PREVDAY/NEXTDAY/SKIP
000420*                            FALLBACK ACTION ON QUERY RECORDS.
000430* 09/23/88  GDW  BIL-88-244  UPCOMING-DUE-DATES NOW STOPS AT
000440*                            QUERY-COUNT SURVIVING DATES RATHER
000450*                            THAN QUERY-COUNT GENERATED DATES -
000460*                            SHORT COUNTS WERE CONFUSING THE
000470*                            COLLECTIONS CLERKS.
000480* 01/11/89  RTH  BIL-89-009  ADDED POLICIES-REJECTED AND
000490*                            QUERIES-UNMATCHED COUNTS TO THE
000500*                            CONTROL REPORT PER AUDIT REQUEST.
000510* 06/30/90  GDW  BIL-90-177  POLICY TABLE ENLARGED FROM 150 TO
000520*                            300 ENTRIES - COUNTY CONVERSION
000530*                            ADDED ABOUT 80 NEW METER POLICIES.
000540* 02/14/92  RTH  BIL-92-051  FIXED SUBTRACT-ONE-DAY BORROW LOGIC
000550*                            AT A MONTH BOUNDARY - WAS LEAVING
000560*                            THE OLD DAYS-IN-MONTH TABLE IN
000570*                            PLACE ONE DAY TOO LONG.
000580* 08/02/93  LMK  BIL-93-266  MONTHLY CYCLE "FIRST CANDIDATE ON
000590*                            OR AFTER" LOGIC CORRECTED - WAS
000600*                            ALWAYS ADVANCING A MONTH EVEN WHEN
000610*                            THE DAY-OF-MONTH ALREADY MATCHED.
000620* 05/17/95  LMK  BIL-95-098  ADDED LEAP-YEAR DIVIDE/REMAINDER
000630*                            CHECK TO THE MONTH-TABLE BUILDER -
000640*                            BORROWED FROM THE DATE05 TESTING
000650*                            PROGRAM'S CHECK-DATE ROUTINE.
000660* 11/03/97  LMK  BIL-97-240  ISO DAY-OF-WEEK NUMBERING CONFIRMED
000670*                            AND DOCUMENTED (1=MONDAY..7=SUNDAY)
000680*                            TO MATCH THE NEW BILLING-POLICY
000690*                            WORKBENCH ON THE CORPORATE SYSTEM.
000700* 09/21/98  LMK  BIL-98-311  YEAR-2000 REVIEW - ALL DATE FIELDS
000710*                            IN THIS PROGRAM ARE ALREADY 4-DIGIT
000720*                            CENTURY (CCYYMMDD) AND ALL DATE
000730*                            MATH IS DONE WITH 9(04) YEAR AND
000740*                            THE DIVIDE/REMAINDER LEAP TEST, NOT
000750*                            A 2-DIGIT WINDOWING SCHEME.  NO
000760*                            CHANGES REQUIRED.  SIGNED OFF PER
000770*                            CORPORATE Y2K PROJECT CHECKLIST
000780*                            ITEM 14.
000790* 03/09/99  LMK  BIL-99-057  CONTROL REPORT RELABELED TO MATCH
000800*                            THE STANDARD FIVE-LINE FORMAT NOW
000810*                            USED BY ALL BILLING BATCH JOBS.
000820* 06/28/01  PDS  BIL-01-114  FALLBACK-SEARCH DIRECTION FOR THE
000830*                            IS-DUE DETERMINATION CONFIRMED
000840*                            AGAINST THE CORPORATE WORKBENCH -
000850*                            NEXTDAY WALKS BACKWARD, PREVDAY
000860*                            WALKS FORWARD, FOR THIS PATH ONLY;
000870*                            THE UPCOMING-DATES ADJUSTMENT BELOW
000880*                            USES THE OPPOSITE, MORE INTUITIVE
000890*                            DIRECTION - DO NOT "FIX" ONE TO
000900*                            MATCH THE OTHER.
000910* 02/04/04  PDS  BIL-04-033  UNMATCHED-POLICY QUERIES NO LONGER
000920*                            ABEND THE RUN - SKIPPED AND COUNTED
000930*                            PER REQUEST FROM BILLING SUPERVISOR.
000940*----------------------------------------------------------------
000950 ENVIRONMENT DIVISION.
000960 CONFIGURATION SECTION.
000970 SOURCE-COMPUTER.  IBM-370.
000980 OBJECT-COMPUTER.  IBM-370.
000990 SPECIAL-NAMES.
001000     C01 IS TOP-OF-FORM.
001010
001020 INPUT-OUTPUT SECTION.
001030 FILE-CONTROL.
001040
001050     COPY "slpoldf.cbl".
001060
001070     COPY "slquery.cbl".
001080
001090     COPY "slreslt.cbl".
001100
001110     COPY "slctlrp.cbl".
001120
001130 DATA DIVISION.
001140 FILE SECTION.
001150
001160     COPY "fdpoldf.cbl".
001170
001180     COPY "fdquery.cbl".
001190
001200     COPY "fdreslt.cbl".
001210
001220     COPY "fdctlrp.cbl".
001230
001240 WORKING-STORAGE SECTION.
001250
001260*----------------------------------------------------------
001270* WS-POLICY-TABLE - the whole POLICY-FILE, held in memory
001280* for the life of the run (BIL-90-177 raised this to 300
001290* entries for the county conversion).  PDT-FILTER-DAYS-TBL
001300* is the same seven bytes as PDT-FILTER-DAYS, viewed one
001310* day-of-week flag at a time; WS-POLICY-ENTRY-FLAT is the
001320* same entry viewed as one string, used to blank a new
001330* entry before it is loaded.
001340*----------------------------------------------------------
001350 01  WS-POLICY-TABLE.
001360     05  WS-POLICY-ENTRY OCCURS 300 TIMES.
001370         10  PDT-POLICY-ID          PIC X(10).
001380         10  PDT-CYCLE-TYPE         PIC X(07).
001390             88  PDT-CYCLE-IS-DAILY        VALUE "DAILY  ".
001400             88  PDT-CYCLE-IS-WEEKLY       VALUE "WEEKLY ".
001410             88  PDT-CYCLE-IS-MONTHLY      VALUE "MONTHLY".
001420         10  PDT-CYCLE-PARAM        PIC 9(02).
001430         10  PDT-FILTER-PRESENT     PIC X(01).
001440             88  PDT-HAS-FILTER            VALUE "Y".
001450         10  PDT-FILTER-NEGATED     PIC X(01).
001460             88  PDT-FILTER-IS-NEGATED     VALUE "Y".
001470         10  PDT-FILTER-DAYS        PIC X(07).
001480         10  PDT-FILTER-DAYS-TBL REDEFINES PDT-FILTER-DAYS.
001490             15  PDT-FILTER-DAY-FLAG OCCURS 7 TIMES
001500                     PIC X(01).
001510         10  PDT-ACTION-KIND        PIC X(08).
001520             88  PDT-ACTION-IS-PREVDAY     VALUE "PREVDAY ".
001530             88  PDT-ACTION-IS-NEXTDAY     VALUE "NEXTDAY ".
001540             88  PDT-ACTION-IS-SKIP        VALUE "SKIP    ".
001550         10  FILLER                 PIC X(02) VALUE SPACES.
001560 01  WS-POLICY-TABLE-FLAT REDEFINES WS-POLICY-TABLE.
001570     05  WS-POLICY-ENTRY-FLAT OCCURS 300 TIMES
001580             PIC X(38).
001590
001600*----------------------------------------------------------
001610* CONTROL TOTALS AND SWITCHES
001620*----------------------------------------------------------
001630 77  WS-TABLE-COUNT              PIC 9(03) COMP VALUE ZERO.
001640 77  WS-MAX-POLICIES             PIC 9(03) COMP VALUE 300.
001650 77  WS-FOUND-INDEX              PIC 9(03) COMP VALUE ZERO.
001660 77  WS-FALLBACK-DELTA           PIC S9(1) COMP VALUE ZERO.
001670 77  WS-SEQ-NUMBER               PIC 9(03) COMP VALUE ZERO.
001680 77  WS-CANDIDATES-GENERATED     PIC 9(03) COMP VALUE ZERO.
001690
001700 77  WS-POLICIES-LOADED          PIC 9(05) COMP VALUE ZERO.
001710 77  WS-POLICIES-REJECTED        PIC 9(05) COMP VALUE ZERO.
001720 77  WS-QUERIES-READ             PIC 9(05) COMP VALUE ZERO.
001730 77  WS-RESULTS-WRITTEN          PIC 9(05) COMP VALUE ZERO.
001740 77  WS-QUERIES-UNMATCHED        PIC 9(05) COMP VALUE ZERO.
001750
001760 77  WS-POLDEF-AT-END-SW         PIC X(01) VALUE "N".
001770     88  WS-POLDEF-AT-END                  VALUE "Y".
001780 77  WS-QUERY-AT-END-SW          PIC X(01) VALUE "N".
001790     88  WS-QUERY-AT-END                   VALUE "Y".
001800 77  WS-POLICY-FOUND-SW          PIC X(01) VALUE "N".
001810     88  POLICY-FOUND                      VALUE "Y".
001820     88  POLICY-NOT-FOUND                   VALUE "N".
001830 77  WS-IS-DUE-SW                PIC X(01) VALUE "N".
001840     88  WS-IS-DUE-YES                      VALUE "Y".
001850     88  WS-IS-DUE-NO                       VALUE "N".
001860 77  WS-BASE-DUE-SW              PIC X(01) VALUE "N".
001870     88  WS-BASE-IS-DUE                     VALUE "Y".
001880     88  WS-BASE-NOT-DUE                    VALUE "N".
001890 77  WS-FILTER-RESULT-SW         PIC X(01) VALUE "N".
001900     88  FILTER-PASSES                      VALUE "Y".
001910     88  FILTER-FAILS                        VALUE "N".
001920 77  WS-CANDIDATE-RESULT-SW      PIC X(01) VALUE "N".
001930     88  WS-CANDIDATE-KEPT                  VALUE "Y".
001940     88  WS-CANDIDATE-DROPPED               VALUE "N".
001950 77  WS-FIRST-CANDIDATE-SW       PIC X(01) VALUE "Y".
001960
001970 77  WS-POLDEF-STATUS            PIC X(02) VALUE SPACES.
001980 77  WS-QUERY-STATUS             PIC X(02) VALUE SPACES.
001990 77  WS-RESULT-STATUS            PIC X(02) VALUE SPACES.
002000 77  WS-CTLRPT-STATUS            PIC X(02) VALUE SPACES.
002010
002020*----------------------------------------------------------
002030* DATE SCRATCH FIELDS FOR THE BUSINESS RULES BELOW - THE
002040* CALENDAR ARITHMETIC ITSELF IS IN PLDTRT01 AGAINST
002050* WS-GEN-DATE (SEE WSDTRT01).
002060*----------------------------------------------------------
002070 77  WS-SUBJECT-DATE             PIC 9(08) VALUE ZERO.
002080 77  WS-ORIGINAL-DATE            PIC 9(08) VALUE ZERO.
002090 77  WS-CHECK-DATE               PIC 9(08) VALUE ZERO.
002100 77  WS-CANDIDATE-DATE           PIC 9(08) VALUE ZERO.
002110 77  WS-ADJUSTED-DATE            PIC 9(08) VALUE ZERO.
002120
002130*----------------------------------------------------------
002140* CONTROL-TOTALS REPORT PRINT LINES - ONE GROUP PER LINE,
002150* EACH MOVED TO CONTROL-REPORT-LINE BEFORE IT IS WRITTEN
002160* (THE BILRPT02 TITLE-LINE/COLUMN-LINE HABIT).
002170*----------------------------------------------------------
002180 01  CTL-TITLE-LINE.
002190     05  FILLER   PIC X(38)
002200         VALUE "BILLING POLICY ENGINE - CONTROL TOTALS".
002210     05  FILLER   PIC X(22) VALUE SPACES.
002220
002230 01  CTL-LOADED-LINE.
002240     05  FILLER          PIC X(23)
002250         VALUE "POLICIES LOADED .......".
002260     05  FILLER          PIC X(02) VALUE SPACES.
002270     05  CTL-LOADED-OUT  PIC ZZZZ9.
002280     05  FILLER          PIC X(30) VALUE SPACES.
002290
002300 01  CTL-REJECTED-LINE.
002310     05  FILLER           PIC X(23)
002320         VALUE "POLICIES REJECTED .....".
002330     05  FILLER           PIC X(02) VALUE SPACES.
002340     05  CTL-REJECTED-OUT PIC ZZZZ9.
002350     05  FILLER           PIC X(30) VALUE SPACES.
002360
002370 01  CTL-QREAD-LINE.
002380     05  FILLER        PIC X(23)
002390         VALUE "QUERIES READ ..........".
002400     05  FILLER        PIC X(02) VALUE SPACES.
002410     05  CTL-QREAD-OUT PIC ZZZZ9.
002420     05  FILLER        PIC X(30) VALUE SPACES.
002430
002440 01  CTL-WRITTEN-LINE.
002450     05  FILLER          PIC X(23)
002460         VALUE "RESULTS WRITTEN .......".
002470     05  FILLER          PIC X(02) VALUE SPACES.
002480     05  CTL-WRITTEN-OUT PIC ZZZZ9.
002490     05  FILLER          PIC X(30) VALUE SPACES.
002500
002510 01  CTL-UNMATCH-LINE.
002520     05  FILLER           PIC X(23)
002530         VALUE "QUERIES UNMATCHED .....".
002540     05  FILLER           PIC X(02) VALUE SPACES.
002550     05  CTL-UNMATCH-OUT  PIC ZZZZ9.
002560     05  FILLER           PIC X(30) VALUE SPACES.
002570
002580     COPY "wsdtrt01.cbl".
002590
002600 PROCEDURE DIVISION.
002610
002620 PROGRAM-BEGIN.
002630
002640     PERFORM OPENING-PROCEDURE.
002650     PERFORM MAIN-PROCESS.
002660     PERFORM CLOSING-PROCEDURE.
002670
002680 PROGRAM-EXIT.
002690     EXIT PROGRAM.
002700
002710 PROGRAM-DONE.
002720     STOP RUN.
002730
002740 OPENING-PROCEDURE.
002750     OPEN INPUT  POLICY-FILE.
002760     OPEN INPUT  QUERY-FILE.
002770     OPEN OUTPUT RESULT-FILE.
002780     OPEN OUTPUT CONTROL-REPORT.
002790
002800 MAIN-PROCESS.
002810     PERFORM 1000-LOAD-POLICIES-I THRU 1000-LOAD-POLICIES-F.
002820     PERFORM 2000-PROCESS-QUERIES-I THRU 2000-PROCESS-QUERIES-F.
002830     PERFORM 9100-WRITE-CONTROL-REPORT-I
002840         THRU 9100-WRITE-CONTROL-REPORT-F.
002850
002860 CLOSING-PROCEDURE.
002870     CLOSE POLICY-FILE.
002880     CLOSE QUERY-FILE.
002890     CLOSE RESULT-FILE.
002900     CLOSE CONTROL-REPORT.
002910
002920*----------------------------------------------------------
002930* 1000 - LOAD THE WHOLE POLICY-FILE INTO WS-POLICY-TABLE.
002940* CYCLE-TYPE VALUES OTHER THAN DAILY/WEEKLY/MONTHLY ARE
002950* REJECTED HERE AND NEVER REACH THE TABLE (BIL-89-009).
002960*----------------------------------------------------------
002970 1000-LOAD-POLICIES-I.
002980
002990     MOVE ZERO TO WS-TABLE-COUNT.
003000     PERFORM 1010-READ-POLICY-RECORD-I
003010         THRU 1010-READ-POLICY-RECORD-F.
003020     PERFORM 1100-LOAD-ONE-POLICY-I
003030         THRU 1100-LOAD-ONE-POLICY-F
003040         UNTIL WS-POLDEF-AT-END.
003050
003060 1000-LOAD-POLICIES-F. EXIT.
003070
003080 1010-READ-POLICY-RECORD-I.
003090
003100     MOVE "N" TO WS-POLDEF-AT-END-SW.
003110     READ POLICY-FILE
003120         AT END
003130         MOVE "Y" TO WS-POLDEF-AT-END-SW.
003140
003150 1010-READ-POLICY-RECORD-F. EXIT.
003160
003170 1100-LOAD-ONE-POLICY-I.
003180
003190     IF POLICY-CYCLE-TYPE-OK
003200         PERFORM 1200-STORE-POLICY-I
003210             THRU 1200-STORE-POLICY-F
003220     ELSE
003230         ADD 1 TO WS-POLICIES-REJECTED
003240     END-IF.
003250     PERFORM 1010-READ-POLICY-RECORD-I
003260         THRU 1010-READ-POLICY-RECORD-F.
003270
003280 1100-LOAD-ONE-POLICY-F. EXIT.
003290
003300 1200-STORE-POLICY-I.                                             BIL90177
003310
003320     IF WS-TABLE-COUNT < WS-MAX-POLICIES
003330         ADD 1 TO WS-TABLE-COUNT
003340         MOVE SPACES
003350             TO WS-POLICY-ENTRY-FLAT (WS-TABLE-COUNT)
003360         MOVE POLICY-ID
003370             TO PDT-POLICY-ID (WS-TABLE-COUNT)
003380         MOVE POLICY-CYCLE-TYPE
003390             TO PDT-CYCLE-TYPE (WS-TABLE-COUNT)
003400         MOVE POLICY-CYCLE-PARAM
003410             TO PDT-CYCLE-PARAM (WS-TABLE-COUNT)
003420         MOVE POLICY-FILTER-PRESENT
003430             TO PDT-FILTER-PRESENT (WS-TABLE-COUNT)
003440         MOVE POLICY-FILTER-NEGATED
003450             TO PDT-FILTER-NEGATED (WS-TABLE-COUNT)
003460         MOVE POLICY-FILTER-DAYS
003470             TO PDT-FILTER-DAYS (WS-TABLE-COUNT)
003480         MOVE POLICY-ACTION-KIND
003490             TO PDT-ACTION-KIND (WS-TABLE-COUNT)
003500         ADD 1 TO WS-POLICIES-LOADED
003510     ELSE
003520         ADD 1 TO WS-POLICIES-REJECTED
003530     END-IF.
003540
003550 1200-STORE-POLICY-F. EXIT.
003560
003570*----------------------------------------------------------
003580* 2000 - READ DUE-DATE-QUERY SEQUENTIALLY AND ANSWER BOTH
003590* QUESTIONS (IS-DUE AND UPCOMING) FOR EACH MATCHED POLICY.
003600*----------------------------------------------------------
003610 2000-PROCESS-QUERIES-I.
003620
003630     PERFORM 2010-READ-QUERY-RECORD-I
003640         THRU 2010-READ-QUERY-RECORD-F.
003650     PERFORM 2020-PROCESS-ONE-QUERY-I
003660         THRU 2020-PROCESS-ONE-QUERY-F
003670         UNTIL WS-QUERY-AT-END.
003680
003690 2000-PROCESS-QUERIES-F. EXIT.
003700
003710 2010-READ-QUERY-RECORD-I.
003720
003730     MOVE "N" TO WS-QUERY-AT-END-SW.
003740     READ QUERY-FILE
003750         AT END
003760         MOVE "Y" TO WS-QUERY-AT-END-SW.
003770     IF NOT WS-QUERY-AT-END
003780         ADD 1 TO WS-QUERIES-READ
003790     END-IF.
003800
003810 2010-READ-QUERY-RECORD-F. EXIT.
003820
003830 2020-PROCESS-ONE-QUERY-I.                                        BIL04033
003840
003850     PERFORM 2100-FIND-POLICY-I THRU 2100-FIND-POLICY-F.
003860     IF POLICY-FOUND
003870         PERFORM 2200-ANSWER-IS-DUE-I
003880             THRU 2200-ANSWER-IS-DUE-F
003890         PERFORM 2300-ANSWER-UPCOMING-I
003900             THRU 2300-ANSWER-UPCOMING-F
003910     ELSE
003920         ADD 1 TO WS-QUERIES-UNMATCHED
003930     END-IF.
003940     PERFORM 2010-READ-QUERY-RECORD-I
003950         THRU 2010-READ-QUERY-RECORD-F.
003960
003970 2020-PROCESS-ONE-QUERY-F. EXIT.
003980
003990*----------------------------------------------------------
004000* 2100 - LOOK UP QUERY-POLICY-ID IN WS-POLICY-TABLE.  A
004010* PLAIN HAND-ROLLED SCAN - THE TABLE IS SMALL (SEE
004020* BIL-90-177) SO NO SORT OR BINARY SEARCH IS WORTH THE
004030* TROUBLE.
004040*----------------------------------------------------------
004050 2100-FIND-POLICY-I.
004060
004070     SET POLICY-NOT-FOUND TO TRUE.
004080     MOVE 1 TO WS-FOUND-INDEX.
004090     PERFORM 2150-SEARCH-ONE-ENTRY-I
004100         THRU 2150-SEARCH-ONE-ENTRY-F
004110         UNTIL POLICY-FOUND
004120            OR WS-FOUND-INDEX > WS-TABLE-COUNT.
004130
004140 2100-FIND-POLICY-F. EXIT.
004150
004160 2150-SEARCH-ONE-ENTRY-I.
004170
004180     IF PDT-POLICY-ID (WS-FOUND-INDEX) = QUERY-POLICY-ID
004190         SET POLICY-FOUND TO TRUE
004200     ELSE
004210         ADD 1 TO WS-FOUND-INDEX
004220     END-IF.
004230
004240 2150-SEARCH-ONE-ENTRY-F. EXIT.
004250
004260*----------------------------------------------------------
004270* 2200 - IS-DUE DETERMINATION FOR QUERY-DATE.  WRITES THE
004280* RESULT-SEQ = 0 RECORD (GJD 07/08/88 - ADDED THE FILTER
004290* GATE, SEE PDS 06/28/01 ON THE DIRECTION CONVENTION).
004300*----------------------------------------------------------
004310 2200-ANSWER-IS-DUE-I.
004320
004330     MOVE QUERY-DATE TO WS-SUBJECT-DATE.
004340     IF PDT-HAS-FILTER (WS-FOUND-INDEX)
004350         PERFORM 3100-FILTER-IS-DUE-I
004360             THRU 3100-FILTER-IS-DUE-F
004370     ELSE
004380         MOVE WS-SUBJECT-DATE TO WS-GEN-DATE
004390         PERFORM 3000-BASE-RULE-IS-DUE-I
004400             THRU 3000-BASE-RULE-IS-DUE-F
004410         IF WS-BASE-IS-DUE
004420             SET WS-IS-DUE-YES TO TRUE
004430         ELSE
004440             SET WS-IS-DUE-NO TO TRUE
004450         END-IF
004460     END-IF.
004470     PERFORM 2250-WRITE-IS-DUE-RESULT-I
004480         THRU 2250-WRITE-IS-DUE-RESULT-F.
004490
004500 2200-ANSWER-IS-DUE-F. EXIT.
004510
004520 2250-WRITE-IS-DUE-RESULT-I.
004530
004540     MOVE SPACES TO DUE-DATE-RESULT-RECORD.
004550     MOVE QUERY-POLICY-ID TO RESULT-POLICY-ID.
004560     MOVE WS-SUBJECT-DATE TO RESULT-DATE.
004570     IF WS-IS-DUE-YES
004580         MOVE "Y" TO RESULT-IS-DUE
004590     ELSE
004600         MOVE "N" TO RESULT-IS-DUE
004610     END-IF.
004620     MOVE ZERO TO RESULT-SEQ.
004630     MOVE ZERO TO RESULT-DUE-DATE.
004640     WRITE DUE-DATE-RESULT-RECORD.
004650     ADD 1 TO WS-RESULTS-WRITTEN.
004660
004670 2250-WRITE-IS-DUE-RESULT-F. EXIT.
004680
004690*----------------------------------------------------------
004700* 2300 - UPCOMING-DUE-DATES DETERMINATION.  EXACTLY
004710* QUERY-COUNT BASE CANDIDATES ARE GENERATED, EACH IS
004720* ADJUSTED OR DROPPED, AND SURVIVORS ARE NUMBERED IN THE
004730* ORDER THEY SURVIVE - SHORT COUNTS ARE NOT BACKFILLED
004740* (GJD 09/23/88).
004750*----------------------------------------------------------
004760 2300-ANSWER-UPCOMING-I.                                          BIL88244
004770
004780     MOVE ZERO TO WS-SEQ-NUMBER.
004790     MOVE ZERO TO WS-CANDIDATES-GENERATED.
004800     MOVE "Y" TO WS-FIRST-CANDIDATE-SW.
004810     PERFORM 2310-NEXT-CANDIDATE-ROUND-I
004820         THRU 2310-NEXT-CANDIDATE-ROUND-F
004830         UNTIL WS-CANDIDATES-GENERATED = QUERY-COUNT.
004840
004850 2300-ANSWER-UPCOMING-F. EXIT.
004860
004870 2310-NEXT-CANDIDATE-ROUND-I.
004880
004890     PERFORM 4000-NEXT-BASE-CANDIDATE-I
004900         THRU 4000-NEXT-BASE-CANDIDATE-F.
004910     ADD 1 TO WS-CANDIDATES-GENERATED.
004920     IF PDT-HAS-FILTER (WS-FOUND-INDEX)
004930         PERFORM 4100-ADJUST-CANDIDATE-I
004940             THRU 4100-ADJUST-CANDIDATE-F
004950     ELSE
004960         MOVE WS-CANDIDATE-DATE TO WS-ADJUSTED-DATE
004970         SET WS-CANDIDATE-KEPT TO TRUE
004980     END-IF.
004990     IF WS-CANDIDATE-KEPT
005000         IF WS-ADJUSTED-DATE NOT < QUERY-DATE
005010             PERFORM 2350-WRITE-UPCOMING-RESULT-I
005020                 THRU 2350-WRITE-UPCOMING-RESULT-F
005030         END-IF
005040     END-IF.
005050
005060 2310-NEXT-CANDIDATE-ROUND-F. EXIT.
005070
005080 2350-WRITE-UPCOMING-RESULT-I.
005090
005100     ADD 1 TO WS-SEQ-NUMBER.
005110     MOVE SPACES TO DUE-DATE-RESULT-RECORD.
005120     MOVE QUERY-POLICY-ID TO RESULT-POLICY-ID.
005130     MOVE QUERY-DATE TO RESULT-DATE.
005140     MOVE SPACE TO RESULT-IS-DUE.
005150     MOVE WS-SEQ-NUMBER TO RESULT-SEQ.
005160     MOVE WS-ADJUSTED-DATE TO RESULT-DUE-DATE.
005170     WRITE DUE-DATE-RESULT-RECORD.
005180     ADD 1 TO WS-RESULTS-WRITTEN.
005190
005200 2350-WRITE-UPCOMING-RESULT-F. EXIT.
005210
005220*----------------------------------------------------------
005230* 3000 - BASE CYCLE RULE, TESTED AGAINST WS-GEN-DATE FOR
005240* THE POLICY AT WS-FOUND-INDEX.  SETS WS-BASE-DUE-SW.
005250*----------------------------------------------------------
005260 3000-BASE-RULE-IS-DUE-I.
005270
005280     EVALUATE TRUE
005290         WHEN PDT-CYCLE-IS-DAILY (WS-FOUND-INDEX)
005300             SET WS-BASE-IS-DUE TO TRUE
005310         WHEN PDT-CYCLE-IS-WEEKLY (WS-FOUND-INDEX)
005320             PERFORM 9560-COMPUTE-DAY-OF-WEEK-I
005330                 THRU 9560-COMPUTE-DAY-OF-WEEK-F
005340             IF WS-DOW-NUMBER = PDT-CYCLE-PARAM (WS-FOUND-INDEX)
005350                 SET WS-BASE-IS-DUE TO TRUE
005360             ELSE
005370                 SET WS-BASE-NOT-DUE TO TRUE
005380             END-IF
005390         WHEN PDT-CYCLE-IS-MONTHLY (WS-FOUND-INDEX)
005400             IF WS-GEN-DD = PDT-CYCLE-PARAM (WS-FOUND-INDEX)
005410                 SET WS-BASE-IS-DUE TO TRUE
005420             ELSE
005430                 SET WS-BASE-NOT-DUE TO TRUE
005440             END-IF
005450     END-EVALUATE.
005460
005470 3000-BASE-RULE-IS-DUE-F. EXIT.
005480
005490*----------------------------------------------------------
005500* 3050 - DOES THE POLICY'S FILTER PASS WS-GEN-DATE, FOR
005510* THE POLICY AT WS-FOUND-INDEX.  SETS WS-FILTER-RESULT-SW.
005520*----------------------------------------------------------
005530 3050-FILTER-PASSES-I.
005540
005550     PERFORM 9560-COMPUTE-DAY-OF-WEEK-I
005560         THRU 9560-COMPUTE-DAY-OF-WEEK-F.
005570     IF PDT-FILTER-IS-NEGATED (WS-FOUND-INDEX)
005580         IF PDT-FILTER-DAY-FLAG (WS-FOUND-INDEX, WS-DOW-NUMBER)
005590                 = "Y"
005600             SET FILTER-FAILS TO TRUE
005610         ELSE
005620             SET FILTER-PASSES TO TRUE
005630         END-IF
005640     ELSE
005650         IF PDT-FILTER-DAY-FLAG (WS-FOUND-INDEX, WS-DOW-NUMBER)
005660                 = "Y"
005670             SET FILTER-PASSES TO TRUE
005680         ELSE
005690             SET FILTER-FAILS TO TRUE
005700         END-IF
005710     END-IF.
005720
005730 3050-FILTER-PASSES-F. EXIT.
005740
005750*----------------------------------------------------------
005760* 3100 - IS-DUE DETERMINATION WHEN A FILTER IS PRESENT.
005770* THE FILTER GATE IS TESTED FIRST AND ALWAYS WINS WHEN IT
005780* FAILS (GJD 07/08/88).
005790*----------------------------------------------------------
005800 3100-FILTER-IS-DUE-I.                                            BIL01114
005810
005820     MOVE WS-SUBJECT-DATE TO WS-GEN-DATE.
005830     PERFORM 3050-FILTER-PASSES-I THRU 3050-FILTER-PASSES-F.
005840     IF FILTER-FAILS
005850         SET WS-IS-DUE-NO TO TRUE
005860     ELSE
005870         PERFORM 3000-BASE-RULE-IS-DUE-I
005880             THRU 3000-BASE-RULE-IS-DUE-F
005890         IF WS-BASE-IS-DUE
005900             SET WS-IS-DUE-YES TO TRUE
005910         ELSE
005920             PERFORM 3150-FALLBACK-SEARCH-I
005930                 THRU 3150-FALLBACK-SEARCH-F
005940         END-IF
005950     END-IF.
005960
005970 3100-FILTER-IS-DUE-F. EXIT.
005980
005990*----------------------------------------------------------
006000* 3150 - FALLBACK SEARCH FOR IS-DUE WHEN THE BASE RULE
006010* MISSES QUERY-DATE BUT THE FILTER PASSES QUERY-DATE.
006020* PDS 06/28/01 - NEXTDAY WALKS BACKWARD (DELTA -1), PREVDAY
006030* WALKS FORWARD (DELTA +1), ON THIS PATH ONLY.  SKIP NEVER
006040* OCCURS HERE (SEE SPEC BIL-88-201 FILE NOTES).
006050*----------------------------------------------------------
006060 3150-FALLBACK-SEARCH-I.                                          BIL01114
006070
006080     IF PDT-ACTION-IS-NEXTDAY (WS-FOUND-INDEX)
006090         MOVE -1 TO WS-FALLBACK-DELTA
006100     ELSE
006110         MOVE 1 TO WS-FALLBACK-DELTA
006120     END-IF.
006130     MOVE WS-SUBJECT-DATE TO WS-ORIGINAL-DATE.
006140     MOVE WS-SUBJECT-DATE TO WS-CHECK-DATE.
006150     PERFORM 3155-STEP-CHECK-DATE-I
006160         THRU 3155-STEP-CHECK-DATE-F.
006170     MOVE WS-CHECK-DATE TO WS-GEN-DATE.
006180     PERFORM 3050-FILTER-PASSES-I THRU 3050-FILTER-PASSES-F.
006190     PERFORM 3160-WALK-FALLBACK-STEP-I
006200         THRU 3160-WALK-FALLBACK-STEP-F
006210         UNTIL FILTER-PASSES.
006220     MOVE WS-ORIGINAL-DATE TO WS-GEN-DATE.
006230     PERFORM 3000-BASE-RULE-IS-DUE-I
006240         THRU 3000-BASE-RULE-IS-DUE-F.
006250     IF WS-BASE-IS-DUE
006260         SET WS-IS-DUE-YES TO TRUE
006270     ELSE
006280         SET WS-IS-DUE-NO TO TRUE
006290     END-IF.
006300
006310 3150-FALLBACK-SEARCH-F. EXIT.
006320
006330 3155-STEP-CHECK-DATE-I.
006340
006350     MOVE WS-CHECK-DATE TO WS-GEN-DATE.
006360     IF WS-FALLBACK-DELTA = -1
006370         PERFORM 9520-SUBTRACT-ONE-DAY-I
006380             THRU 9520-SUBTRACT-ONE-DAY-F
006390     ELSE
006400         PERFORM 9510-ADD-ONE-DAY-I
006410             THRU 9510-ADD-ONE-DAY-F
006420     END-IF.
006430     MOVE WS-GEN-DATE TO WS-CHECK-DATE.
006440
006450 3155-STEP-CHECK-DATE-F. EXIT.
006460
006470 3160-WALK-FALLBACK-STEP-I.
006480
006490     MOVE WS-CHECK-DATE TO WS-ORIGINAL-DATE.
006500     PERFORM 3155-STEP-CHECK-DATE-I
006510         THRU 3155-STEP-CHECK-DATE-F.
006520     MOVE WS-CHECK-DATE TO WS-GEN-DATE.
006530     PERFORM 3050-FILTER-PASSES-I THRU 3050-FILTER-PASSES-F.
006540
006550 3160-WALK-FALLBACK-STEP-F. EXIT.
006560
006570*----------------------------------------------------------
006580* 4000 - NEXT BASE-RULE CANDIDATE DATE, ASCENDING, FOR THE
006590* POLICY AT WS-FOUND-INDEX.  FIRST CALL PER QUERY GETS THE
006600* "ON OR AFTER QUERY-DATE" CANDIDATE; EVERY CALL AFTER THAT
006610* GETS THE NEXT ONE AFTER WS-CANDIDATE-DATE (LMK 08/02/93 -
006620* FIRST-CANDIDATE LOGIC FIXED FOR MONTHLY).
006630*----------------------------------------------------------
006640 4000-NEXT-BASE-CANDIDATE-I.
006650
006660     IF WS-FIRST-CANDIDATE-SW = "Y"
006670         MOVE "N" TO WS-FIRST-CANDIDATE-SW
006680         PERFORM 4010-FIRST-CANDIDATE-I
006690             THRU 4010-FIRST-CANDIDATE-F
006700     ELSE
006710         PERFORM 4020-NEXT-CANDIDATE-AFTER-I
006720             THRU 4020-NEXT-CANDIDATE-AFTER-F
006730     END-IF.
006740
006750 4000-NEXT-BASE-CANDIDATE-F. EXIT.
006760
006770 4010-FIRST-CANDIDATE-I.
006780
006790     EVALUATE TRUE
006800         WHEN PDT-CYCLE-IS-DAILY (WS-FOUND-INDEX)
006810             MOVE QUERY-DATE TO WS-CANDIDATE-DATE
006820         WHEN PDT-CYCLE-IS-WEEKLY (WS-FOUND-INDEX)
006830             MOVE QUERY-DATE TO WS-GEN-DATE
006840             PERFORM 9560-COMPUTE-DAY-OF-WEEK-I
006850                 THRU 9560-COMPUTE-DAY-OF-WEEK-F
006860             PERFORM 4015-ADVANCE-TO-WEEKDAY-I
006870                 THRU 4015-ADVANCE-TO-WEEKDAY-F
006880                 UNTIL WS-DOW-NUMBER =
006890                     PDT-CYCLE-PARAM (WS-FOUND-INDEX)
006900             MOVE WS-GEN-DATE TO WS-CANDIDATE-DATE
006910         WHEN PDT-CYCLE-IS-MONTHLY (WS-FOUND-INDEX)
006920             MOVE QUERY-DATE TO WS-GEN-DATE
006930             IF WS-GEN-DD > PDT-CYCLE-PARAM (WS-FOUND-INDEX)
006940                 PERFORM 9530-ADD-ONE-MONTH-I
006950                     THRU 9530-ADD-ONE-MONTH-F
006960             END-IF
006970             MOVE PDT-CYCLE-PARAM (WS-FOUND-INDEX) TO WS-GEN-DD
006980             MOVE WS-GEN-DATE TO WS-CANDIDATE-DATE
006990     END-EVALUATE.
007000
007010 4010-FIRST-CANDIDATE-F. EXIT.
007020
007030 4015-ADVANCE-TO-WEEKDAY-I.
007040
007050     PERFORM 9510-ADD-ONE-DAY-I THRU 9510-ADD-ONE-DAY-F.
007060     PERFORM 9560-COMPUTE-DAY-OF-WEEK-I
007070         THRU 9560-COMPUTE-DAY-OF-WEEK-F.
007080
007090 4015-ADVANCE-TO-WEEKDAY-F. EXIT.
007100
007110 4020-NEXT-CANDIDATE-AFTER-I.
007120
007130     MOVE WS-CANDIDATE-DATE TO WS-GEN-DATE.
007140     EVALUATE TRUE
007150         WHEN PDT-CYCLE-IS-DAILY (WS-FOUND-INDEX)
007160             PERFORM 9510-ADD-ONE-DAY-I
007170                 THRU 9510-ADD-ONE-DAY-F
007180         WHEN PDT-CYCLE-IS-WEEKLY (WS-FOUND-INDEX)
007190             PERFORM 4025-ADD-SEVEN-DAYS-I
007200                 THRU 4025-ADD-SEVEN-DAYS-F
007210         WHEN PDT-CYCLE-IS-MONTHLY (WS-FOUND-INDEX)
007220             PERFORM 9530-ADD-ONE-MONTH-I
007230                 THRU 9530-ADD-ONE-MONTH-F
007240     END-EVALUATE.
007250     MOVE WS-GEN-DATE TO WS-CANDIDATE-DATE.
007260
007270 4020-NEXT-CANDIDATE-AFTER-F. EXIT.
007280
007290 4025-ADD-SEVEN-DAYS-I.
007300
007310     PERFORM 9510-ADD-ONE-DAY-I THRU 9510-ADD-ONE-DAY-F
007320         7 TIMES.
007330
007340 4025-ADD-SEVEN-DAYS-F. EXIT.
007350
007360*----------------------------------------------------------
007370* 4100 - ADJUST (OR DROP) ONE UPCOMING CANDIDATE AGAINST
007380* THE FILTER.  NEXTDAY WALKS FORWARD, PREVDAY WALKS
007390* BACKWARD - THE OPPOSITE SENSE FROM 3150 ABOVE, ON
007400* PURPOSE (PDS 06/28/01).
007410*----------------------------------------------------------
007420 4100-ADJUST-CANDIDATE-I.                                         BIL01114
007430
007440     MOVE WS-CANDIDATE-DATE TO WS-GEN-DATE.
007450     PERFORM 3050-FILTER-PASSES-I THRU 3050-FILTER-PASSES-F.
007460     IF FILTER-PASSES
007470         MOVE WS-CANDIDATE-DATE TO WS-ADJUSTED-DATE
007480         SET WS-CANDIDATE-KEPT TO TRUE
007490     ELSE
007500         IF PDT-ACTION-IS-SKIP (WS-FOUND-INDEX)
007510             SET WS-CANDIDATE-DROPPED TO TRUE
007520         ELSE
007530             PERFORM 4150-WALK-TO-ADJUST-I
007540                 THRU 4150-WALK-TO-ADJUST-F
007550                 UNTIL FILTER-PASSES
007560             MOVE WS-GEN-DATE TO WS-ADJUSTED-DATE
007570             SET WS-CANDIDATE-KEPT TO TRUE
007580         END-IF
007590     END-IF.
007600
007610 4100-ADJUST-CANDIDATE-F. EXIT.
007620
007630 4150-WALK-TO-ADJUST-I.
007640
007650     IF PDT-ACTION-IS-NEXTDAY (WS-FOUND-INDEX)
007660         PERFORM 9510-ADD-ONE-DAY-I THRU 9510-ADD-ONE-DAY-F
007670     ELSE
007680         PERFORM 9520-SUBTRACT-ONE-DAY-I
007690             THRU 9520-SUBTRACT-ONE-DAY-F
007700     END-IF.
007710     PERFORM 3050-FILTER-PASSES-I THRU 3050-FILTER-PASSES-F.
007720
007730 4150-WALK-TO-ADJUST-F. EXIT.
007740
007750*----------------------------------------------------------
007760* 9100 - END-OF-RUN CONTROL TOTALS (LMK 03/09/99 -
007770* RELABELED TO THE STANDARD FIVE-LINE FORMAT).
007780*----------------------------------------------------------
007790 9100-WRITE-CONTROL-REPORT-I.                                     BIL99057
007800
007810     WRITE CONTROL-REPORT-LINE FROM CTL-TITLE-LINE.
007820     MOVE WS-POLICIES-LOADED TO CTL-LOADED-OUT.
007830     WRITE CONTROL-REPORT-LINE FROM CTL-LOADED-LINE.
007840     MOVE WS-POLICIES-REJECTED TO CTL-REJECTED-OUT.
007850     WRITE CONTROL-REPORT-LINE FROM CTL-REJECTED-LINE.
007860     MOVE WS-QUERIES-READ TO CTL-QREAD-OUT.
007870     WRITE CONTROL-REPORT-LINE FROM CTL-QREAD-LINE.
007880     MOVE WS-RESULTS-WRITTEN TO CTL-WRITTEN-OUT.
007890     WRITE CONTROL-REPORT-LINE FROM CTL-WRITTEN-LINE.
007900     MOVE WS-QUERIES-UNMATCHED TO CTL-UNMATCH-OUT.
007910     WRITE CONTROL-REPORT-LINE FROM CTL-UNMATCH-LINE.
007920
007930 9100-WRITE-CONTROL-REPORT-F. EXIT.
007940
007950*----------------------------------------------------------
007960* SHARED DATE-ROUTINE PARAGRAPHS (THE PLDATE01 HABIT) -
007970* ADD/SUBTRACT ONE DAY, ADD ONE MONTH, BUILD THE MONTH
007980* TABLE, CHECK FOR A LEAP YEAR, COMPUTE DAY-OF-WEEK.
007990*----------------------------------------------------------
008000     COPY "pldtrt01.cbl".
