000100*--------------------------------------------------------
000110* SLQUERY - FILE-CONTROL entry for the Due-Date Query
000120* file.  Read sequentially, one pass, file order is
000130* processing order - no sort is performed on this file.
000140*--------------------------------------------------------
000150     SELECT QUERY-FILE
000160         ASSIGN TO DUEQRY
000170         ORGANIZATION IS LINE SEQUENTIAL
000180         FILE STATUS IS WS-QUERY-STATUS.
