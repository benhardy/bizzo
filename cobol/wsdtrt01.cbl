000100*--------------------------------------------------------
000110* WSDTRT01 - date-routine WORKING-STORAGE fields, shared
000120* by every paragraph in PLDTRT01 (COPYd at the end of the
000130* PROCEDURE DIVISION).  All date math in this system is
000140* done by hand, one day (or one month) at a time, the way
000150* CHECK-DATE in the old DATE05 demo did it - no intrinsic
000160* FUNCTIONs.
000170*
000180* CYCLE-TYPE-CLASS note (for the record - not stored on
000190* any file, this corpus's cycle-type field is only 7
000200* bytes): the full classification recognized by the
000210* business is DAILY, WEEKLY, BIWEEKLY, MONTHLY, BIMONTHLY,
000220* QUARTERLY, SEMIANNUALLY and ANNUALLY.  Only DAILY,
000230* WEEKLY and MONTHLY are ever produced by POLICY-FILE and
000240* only those three are recognized at load time below; the
000250* rest are listed here for the next programmer who is
000260* asked to add one.
000270*--------------------------------------------------------
000280*
000290*----  GENERIC SCRATCH DATE - ADD/SUBTRACT A DAY, ADD A
000300*      MONTH AND COMPUTE-DAY-OF-WEEK ALL WORK AGAINST
000310*      THIS ONE FIELD.  MOVE A DATE IN, PERFORM, MOVE THE
000320*      RESULT BACK OUT.
000330*----
000340 01  WS-GEN-DATE                 PIC 9(08).
000350 01  WS-GEN-DATE-PARTS REDEFINES WS-GEN-DATE.
000360     05  WS-GEN-YYYY             PIC 9(04).
000370     05  WS-GEN-MM               PIC 9(02).
000380     05  WS-GEN-DD               PIC 9(02).
000390
000400*----  LEAP-YEAR TEST WORK FIELDS (DIVIDE/REMAINDER, the
000410*      DATE05 technique).
000420*----
000430 77  WS-LYR-QUOTIENT             PIC 9(04) COMP.
000440 77  WS-LYR-REMAINDER            PIC 9(04) COMP.
000450 77  WS-YEAR-IS-LEAP              PIC X(01) VALUE "N".
000460     88  WS-LEAP-YEAR                        VALUE "Y".
000470     88  WS-NOT-LEAP-YEAR                     VALUE "N".
000480
000490*----  DAYS-IN-MONTH TABLE - REBUILT EVERY TIME THE
000500*      WORKING YEAR CHANGES (SEE BUILD-MONTH-TABLE-I).
000510*      FEBRUARY'S ENTRY IS SET TO 29 OR 28 BY
000520*      CHECK-LEAP-YEAR-I.
000530*----
000540 77  WS-MONTH-TABLE-YEAR          PIC 9(04) COMP VALUE ZERO.
000550 01  WS-DAYS-IN-MONTH-TABLE.
000560     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES
000570             PIC 9(02) COMP
000580             VALUE ZERO.
000585     05  FILLER                  PIC X(01) VALUE SPACE.
000590
000600*----  DAY-OF-WEEK WORK FIELDS - "DAYS SINCE YEAR 1"
000610*      ORDINAL, GREGORIAN LEAP RULE, NO INTRINSIC
000620*      FUNCTIONS.  ISO NUMBERING, 1 = MONDAY, 7 = SUNDAY.
000630*----
000640 77  WS-DOW-YEAR-LESS-1           PIC 9(04) COMP VALUE ZERO.
000650 77  WS-DOW-DAYS-BEFORE-YEAR      PIC 9(08) COMP VALUE ZERO.
000660 77  WS-DOW-DAYS-BEFORE-MONTH     PIC 9(04) COMP VALUE ZERO.
000670 77  WS-DOW-ORDINAL-DAY           PIC 9(08) COMP VALUE ZERO.
000680 77  WS-DOW-ORDINAL-LESS-1        PIC 9(08) COMP VALUE ZERO.
000690 77  WS-DOW-QUOTIENT              PIC 9(08) COMP VALUE ZERO.
000700 77  WS-DOW-REMAINDER             PIC 9(04) COMP VALUE ZERO.
000710 77  WS-DOW-NUMBER                PIC 9(01) COMP VALUE ZERO.
000720
000730*----  CUMULATIVE DAYS-BEFORE-MONTH TABLE, NON-LEAP YEAR.
000740*      INDEXED BY WS-GEN-MM (1-12).
000750*----
000760 01  WS-DAYS-BEFORE-MONTH-TABLE.
000770     05  FILLER PIC 9(04) COMP VALUE 0.
000780     05  FILLER PIC 9(04) COMP VALUE 31.
000790     05  FILLER PIC 9(04) COMP VALUE 59.
000800     05  FILLER PIC 9(04) COMP VALUE 90.
000810     05  FILLER PIC 9(04) COMP VALUE 120.
000820     05  FILLER PIC 9(04) COMP VALUE 151.
000830     05  FILLER PIC 9(04) COMP VALUE 181.
000840     05  FILLER PIC 9(04) COMP VALUE 212.
000850     05  FILLER PIC 9(04) COMP VALUE 243.
000860     05  FILLER PIC 9(04) COMP VALUE 273.
000870     05  FILLER PIC 9(04) COMP VALUE 304.
000880     05  FILLER PIC 9(04) COMP VALUE 334.
000890 01  WS-DBM-TABLE-R REDEFINES WS-DAYS-BEFORE-MONTH-TABLE.
000900     05  WS-DAYS-BEFORE-MONTH OCCURS 12 TIMES
000910             PIC 9(04) COMP.
