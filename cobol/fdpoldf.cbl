000100*--------------------------------------------------------
000110* FDPOLDF - record layout for the Policy Definition file.
000120* PDF-CYCLE-TYPE carries only DAILY, WEEKLY or MONTHLY in
000130* this run of the system - see the CYCLE-TYPE-CLASS note
000140* in WSDTRT01 for the full classification list.
000150*--------------------------------------------------------
000160 FD  POLICY-FILE
000170     LABEL RECORDS ARE STANDARD.
000180 01  POLICY-DEFINITION-RECORD.
000190     05  POLICY-ID              PIC X(10).
000200     05  POLICY-CYCLE-TYPE      PIC X(07).
000210         88  POLICY-CYCLE-TYPE-OK VALUES "DAILY  " "WEEKLY "      BIL89009
000220                                          "MONTHLY".
000230     05  POLICY-CYCLE-PARAM     PIC 9(02).
000240     05  POLICY-FILTER-PRESENT  PIC X(01).
000250     05  POLICY-FILTER-NEGATED  PIC X(01).
000260     05  POLICY-FILTER-DAYS     PIC X(07).
000270     05  POLICY-ACTION-KIND     PIC X(08).
000280     05  FILLER                 PIC X(02)  VALUE SPACES.
