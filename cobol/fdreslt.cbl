000100*--------------------------------------------------------
000110* FDRESLT - record layout for the Due-Date Result file.
000120* RESULT-IS-DUE is meaningful only on the "is it due"
000130* record (RESULT-SEQ = 0); RESULT-SEQ and RESULT-DUE-DATE
000140* are meaningful only on "upcoming date" records.
000150*--------------------------------------------------------
000160 FD  RESULT-FILE
000170     LABEL RECORDS ARE STANDARD.
000180 01  DUE-DATE-RESULT-RECORD.
000190     05  RESULT-POLICY-ID       PIC X(10).
000200     05  RESULT-DATE            PIC 9(08).
000210     05  RESULT-IS-DUE          PIC X(01).
000220     05  RESULT-SEQ             PIC 9(03).
000230     05  RESULT-DUE-DATE        PIC 9(08).
000240     05  FILLER                 PIC X(02)  VALUE SPACES.
000250 01  FILLER REDEFINES DUE-DATE-RESULT-RECORD.
000260     05  RESULT-RECORD-FLAT     PIC X(32).
