000100*--------------------------------------------------------
000110* SLRESLT - FILE-CONTROL entry for the Due-Date Result
000120* file.  Written append-only, one "is due" record and
000130* then up to QUERY-COUNT "upcoming date" records, per
000140* query record, in query file order.
000150*--------------------------------------------------------
000160     SELECT RESULT-FILE
000170         ASSIGN TO DUERES
000180         ORGANIZATION IS LINE SEQUENTIAL
000190         FILE STATUS IS WS-RESULT-STATUS.
