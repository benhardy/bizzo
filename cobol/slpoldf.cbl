000100*--------------------------------------------------------
000110* SLPOLDF - FILE-CONTROL entry for the Policy Definition
000120* file.  One record defines one billing policy (cycle
000130* rule, optional day-of-week filter, fallback action).
000140* Loaded once, at the top of the run, into WS-POLICY-TBL.
000150*--------------------------------------------------------
000160     SELECT POLICY-FILE
000170         ASSIGN TO POLDEF
000180         ORGANIZATION IS LINE SEQUENTIAL
000190         FILE STATUS IS WS-POLDEF-STATUS.
