000100*--------------------------------------------------------
000110* FDCTLRP - print line for the control-totals report.
000120*--------------------------------------------------------
000130 FD  CONTROL-REPORT
000140     LABEL RECORDS ARE OMITTED.
000150 01  CONTROL-REPORT-LINE         PIC X(60).
