000100*--------------------------------------------------------
000110* FDQUERY - record layout for the Due-Date Query file.
000120* One record asks the engine to evaluate QUERY-POLICY-ID
000130* against QUERY-DATE and to look QUERY-COUNT dates ahead.
000140*--------------------------------------------------------
000150 FD  QUERY-FILE
000160     LABEL RECORDS ARE STANDARD.
000170 01  DUE-DATE-QUERY-RECORD.
000180     05  QUERY-POLICY-ID        PIC X(10).
000190     05  QUERY-DATE             PIC 9(08).
000200     05  QUERY-COUNT            PIC 9(03).
000210     05  FILLER                 PIC X(02)  VALUE SPACES.
