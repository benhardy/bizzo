000100*--------------------------------------------------------
000110* PLDTRT01 - shared date-routine paragraphs, COPYd at the
000120* end of PROCEDURE DIVISION (the PLDATE01 habit).  Every
000130* paragraph here works against WS-GEN-DATE (and its
000140* WS-GEN-YYYY/WS-GEN-MM/WS-GEN-DD breakdown) - the caller
000150* MOVEs a date in, PERFORMs the routine, and MOVEs the
000160* (possibly changed) date back out of WS-GEN-DATE.
000170*--------------------------------------------------------
000180*-----------------------------------
000190* USAGE:
000200*  MOVE date(CCYYMMDD) TO WS-GEN-DATE.
000210*  PERFORM 9510-ADD-ONE-DAY-I THRU 9510-ADD-ONE-DAY-F.
000220* RETURNS:
000230*  WS-GEN-DATE, one calendar day later.
000240*-----------------------------------
000250 9510-ADD-ONE-DAY-I.
000260
000270     PERFORM 9540-BUILD-MONTH-TABLE-I
000280         THRU 9540-BUILD-MONTH-TABLE-F.
000290
000300     ADD 1 TO WS-GEN-DD.
000310     IF WS-GEN-DD > WS-DAYS-IN-MONTH (WS-GEN-MM)
000320         MOVE 1 TO WS-GEN-DD
000330         ADD 1 TO WS-GEN-MM
000340         IF WS-GEN-MM > 12
000350             MOVE 1 TO WS-GEN-MM
000360             ADD 1 TO WS-GEN-YYYY
000370         END-IF
000380     END-IF.
000390
000400 9510-ADD-ONE-DAY-F. EXIT.
000410
000420*-----------------------------------
000430* USAGE:
000440*  MOVE date(CCYYMMDD) TO WS-GEN-DATE.
000450*  PERFORM 9520-SUBTRACT-ONE-DAY-I THRU 9520-SUBTRACT-ONE-DAY-F.
000460* RETURNS:
000470*  WS-GEN-DATE, one calendar day earlier.
000480*-----------------------------------
000490 9520-SUBTRACT-ONE-DAY-I.
000500
000510     SUBTRACT 1 FROM WS-GEN-DD.
000520     IF WS-GEN-DD = 0
000530         SUBTRACT 1 FROM WS-GEN-MM
000540         IF WS-GEN-MM = 0
000550             MOVE 12 TO WS-GEN-MM
000560             SUBTRACT 1 FROM WS-GEN-YYYY
000570         END-IF
000580         PERFORM 9540-BUILD-MONTH-TABLE-I
000590             THRU 9540-BUILD-MONTH-TABLE-F
000600         MOVE WS-DAYS-IN-MONTH (WS-GEN-MM) TO WS-GEN-DD
000610     END-IF.
000620
000630 9520-SUBTRACT-ONE-DAY-F. EXIT.
000640
000650*-----------------------------------
000660* USAGE:
000670*  MOVE date(CCYYMMDD) TO WS-GEN-DATE.
000680*  PERFORM 9530-ADD-ONE-MONTH-I THRU 9530-ADD-ONE-MONTH-F.
000690* RETURNS:
000700*  WS-GEN-DATE, same day-of-month, one month later.  The
000710*  day-of-month is never clamped - CYCLE-PARAM is assumed
000720*  valid for every month this policy will hit (no Feb-30
000730*  style edge case is handled - see SPEC note carried from
000740*  the original monthly-cycle rule).
000750*-----------------------------------
000760 9530-ADD-ONE-MONTH-I.
000770
000780     ADD 1 TO WS-GEN-MM.
000790     IF WS-GEN-MM > 12
000800         MOVE 1 TO WS-GEN-MM
000810         ADD 1 TO WS-GEN-YYYY
000820     END-IF.
000830
000840 9530-ADD-ONE-MONTH-F. EXIT.
000850
000860*-----------------------------------
000870* Rebuilds WS-DAYS-IN-MONTH-TABLE for WS-GEN-YYYY, but
000880* only when the working year has actually changed since
000890* the last build - feeds ADD-ONE-DAY-I / SUBTRACT-ONE-DAY-I.
000900*-----------------------------------
000910 9540-BUILD-MONTH-TABLE-I.                                        BIL95098
000920
000930     IF WS-GEN-YYYY NOT = WS-MONTH-TABLE-YEAR
000940         MOVE WS-GEN-YYYY TO WS-MONTH-TABLE-YEAR
000950         PERFORM 9550-CHECK-LEAP-YEAR-I
000960             THRU 9550-CHECK-LEAP-YEAR-F
000970         MOVE 31 TO WS-DAYS-IN-MONTH (1)
000980         MOVE 28 TO WS-DAYS-IN-MONTH (2)
000990         IF WS-LEAP-YEAR
001000             MOVE 29 TO WS-DAYS-IN-MONTH (2)
001010         END-IF
001020         MOVE 31 TO WS-DAYS-IN-MONTH (3)
001030         MOVE 30 TO WS-DAYS-IN-MONTH (4)
001040         MOVE 31 TO WS-DAYS-IN-MONTH (5)
001050         MOVE 30 TO WS-DAYS-IN-MONTH (6)
001060         MOVE 31 TO WS-DAYS-IN-MONTH (7)
001070         MOVE 31 TO WS-DAYS-IN-MONTH (8)
001080         MOVE 30 TO WS-DAYS-IN-MONTH (9)
001090         MOVE 31 TO WS-DAYS-IN-MONTH (10)
001100         MOVE 30 TO WS-DAYS-IN-MONTH (11)
001110         MOVE 31 TO WS-DAYS-IN-MONTH (12)
001120     END-IF.
001130
001140 9540-BUILD-MONTH-TABLE-F. EXIT.
001150
001160*-----------------------------------
001170* USAGE:
001180*  MOVE year TO WS-GEN-YYYY (or leave WS-GEN-DATE set).
001190*  PERFORM 9550-CHECK-LEAP-YEAR-I THRU 9550-CHECK-LEAP-YEAR-F.
001200* RETURNS:
001210*  WS-LEAP-YEAR / WS-NOT-LEAP-YEAR.
001220* Same DIVIDE/REMAINDER technique as the old DATE05 demo's
001230* CHECK-DATE paragraph: evenly divisible by 400 is always
001240* leap; otherwise evenly divisible by 100 is never leap;
001250* otherwise evenly divisible by 4 is leap.
001260*-----------------------------------
001270 9550-CHECK-LEAP-YEAR-I.                                          BIL95098
001280
001290     DIVIDE WS-GEN-YYYY BY 400
001300         GIVING WS-LYR-QUOTIENT
001310         REMAINDER WS-LYR-REMAINDER.
001320     IF WS-LYR-REMAINDER = 0
001330         SET WS-LEAP-YEAR TO TRUE
001340     ELSE
001350         DIVIDE WS-GEN-YYYY BY 100
001360             GIVING WS-LYR-QUOTIENT
001370             REMAINDER WS-LYR-REMAINDER
001380         IF WS-LYR-REMAINDER = 0
001390             SET WS-NOT-LEAP-YEAR TO TRUE
001400         ELSE
001410             DIVIDE WS-GEN-YYYY BY 4
001420                 GIVING WS-LYR-QUOTIENT
001430                 REMAINDER WS-LYR-REMAINDER
001440             IF WS-LYR-REMAINDER = 0
001450                 SET WS-LEAP-YEAR TO TRUE
001460             ELSE
001470                 SET WS-NOT-LEAP-YEAR TO TRUE
001480             END-IF
001490         END-IF
001500     END-IF.
001510
001520 9550-CHECK-LEAP-YEAR-F. EXIT.
001530
001540*-----------------------------------
001550* USAGE:
001560*  MOVE date(CCYYMMDD) TO WS-GEN-DATE.
001570*  PERFORM 9560-COMPUTE-DAY-OF-WEEK-I THRU 9560-COMPUTE-DAY-OF-WEEK-F.
001580* RETURNS:
001590*  WS-DOW-NUMBER, 1 = MONDAY ... 7 = SUNDAY (ISO numbering,
001600*  matches CYCLE-PARAM and FILTER-DAYS position numbering).
001610*
001620* Counts the ordinal day number of WS-GEN-DATE since year 1,
001630* January 1st (Gregorian leap rule projected backward - this
001640* is an internal counter, not a historical calendar), then
001650* takes that count modulo 7.  Calibrated against the known
001660* fact that 2000-01-01 was a Saturday.
001670*-----------------------------------
001680 9560-COMPUTE-DAY-OF-WEEK-I.                                      BIL97240
001690
001700     SUBTRACT 1 FROM WS-GEN-YYYY GIVING WS-DOW-YEAR-LESS-1.
001710
001720     COMPUTE WS-DOW-DAYS-BEFORE-YEAR =
001730             WS-DOW-YEAR-LESS-1 * 365.
001740     DIVIDE WS-DOW-YEAR-LESS-1 BY 4 GIVING WS-DOW-QUOTIENT.
001750     ADD WS-DOW-QUOTIENT TO WS-DOW-DAYS-BEFORE-YEAR.
001760     DIVIDE WS-DOW-YEAR-LESS-1 BY 100 GIVING WS-DOW-QUOTIENT.
001770     SUBTRACT WS-DOW-QUOTIENT FROM WS-DOW-DAYS-BEFORE-YEAR.
001780     DIVIDE WS-DOW-YEAR-LESS-1 BY 400 GIVING WS-DOW-QUOTIENT.
001790     ADD WS-DOW-QUOTIENT TO WS-DOW-DAYS-BEFORE-YEAR.
001800
001810     MOVE WS-DAYS-BEFORE-MONTH (WS-GEN-MM)
001820         TO WS-DOW-DAYS-BEFORE-MONTH.
001830     PERFORM 9550-CHECK-LEAP-YEAR-I
001840         THRU 9550-CHECK-LEAP-YEAR-F.
001850     IF WS-LEAP-YEAR AND WS-GEN-MM > 2
001860         ADD 1 TO WS-DOW-DAYS-BEFORE-MONTH
001870     END-IF.
001880
001890     COMPUTE WS-DOW-ORDINAL-DAY =
001900             WS-DOW-DAYS-BEFORE-YEAR
001910           + WS-DOW-DAYS-BEFORE-MONTH
001920           + WS-GEN-DD.
001930
001940     SUBTRACT 1 FROM WS-DOW-ORDINAL-DAY
001950         GIVING WS-DOW-ORDINAL-LESS-1.
001960     DIVIDE WS-DOW-ORDINAL-LESS-1 BY 7
001970         GIVING WS-DOW-QUOTIENT
001980         REMAINDER WS-DOW-REMAINDER.
001990     ADD 1 TO WS-DOW-REMAINDER GIVING WS-DOW-NUMBER.
002000
002010 9560-COMPUTE-DAY-OF-WEEK-F. EXIT.
